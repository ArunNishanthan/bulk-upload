000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  APCSVLD                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. DUNMORE                                            00000700
000800*                                                                 00000800
000900* READS ONE ACCOUNT/PRODUCT CSV FILE, VALIDATES EACH DATA LINE,   00000900
001000* AND LOADS THE VALID NON-DUPLICATE ROWS TO THE ACCOUNT/PRODUCT   00001000
001100* MASTER FILE.  CALLED ONCE PER INPUT FILE BY THE BULK UPLOAD     00001100
001200* ORCHESTRATOR, APBULK1.                                          00001200
001300*                                                                 00001300
001400* CSV LINE FORMAT (FIRST LINE OF FILE IS A HEADER AND IS SKIPPED) 00001400
001500*     0    1    1    2    2    3                                  00001500
001600* ....5....0....5....0....5....0                                  00001600
001700* ACCOUNT-NUMBER,PRODUCT-CODE                                     00001700
001800*                                                                 00001800
001900****************************************************************  00001900
002000*                                                                 00002000
002100* CHANGE LOG                                                      00002100
002200*   DATE     BY   REQUEST    DESCRIPTION                          00002200
002300* --------  ----  ---------  ------------------------------------ 00002300
002400* 03/14/91  RLD   AP-0001    ORIGINAL PROGRAM.                    00002400
002500* 09/02/91  RLD   AP-0047    ADDED DUPLICATE-KEY COUNT SEPARATE   00002500
002600*                            FROM INVALID-RECORD COUNT.           00002600
002700* 02/19/92  KTM   AP-0118    RAISED BATCH TABLE FROM 1000 TO 5000 00002700
002800*                            ENTRIES PER OPERATIONS REQUEST.      00002800
002900* 07/08/93  RLD   AP-0203    PROGRESS DISPLAY EVERY 50000 RECS.   00002900
003000* 11/30/94  PJS   AP-0260    TIGHTENED FIELD LENGTH VALIDATION TO 00003000
003100*                            MATCH REVISED ACCOUNT NUMBER FORMAT. 00003100
003200* 05/22/96  KTM   AP-0340    BLANK-LINE SKIP ADDED - PROD INCIDENT00003200
003300*                            INC-2277 (BLANK TRAILER LINES FROM   00003300
003400*                            THE NIGHTLY EXTRACT JOB).            00003400
003500* 01/11/99  RLD   AP-Y2K-04  YEAR 2000 REVIEW - NO DATE ARITHMETIC00003500
003600*                            IN THIS PROGRAM, NO CHANGE REQUIRED. 00003600
003700* 08/04/01  PJS   AP-0512    RIGHT-TRIM PARAGRAPH REWRITTEN TO    00003700
003800*                            HANDLE A ZERO-LENGTH FIELD WITHOUT A 00003800
003900*                            SUBSCRIPT-RANGE ABEND.               00003900
004000* 06/17/05  KTM   AP-0601    FILE-STATUS '22' ON THE MASTER WRITE 00004000
004100*                            IS NOW A DUPLICATE, NOT AN ABORT.    00004100
004200* 04/09/10  LRN   AP-0744    ERROR-MESSAGE FIELD WIDENED TO 120.  00004200
004300* 06/02/11  LRN   AP-0763    TAKES THE CALLING JOB'S ID AS A NEW  00004300
004400*                            LINKAGE PARAMETER AND STAMPS IT, THE 00004400
004500*                            SOURCE FILE NAME, AND TODAY'S DATE ON00004500
004600*                            EVERY MASTER RECORD WRITTEN, NOW THAT00004600
004700*                            APMSTRCP CARRIES THOSE HOUSEKEEPING  00004700
004800*                            FIELDS.  FILE-STATUS AND EOF SWITCHES00004800
004900*                            MOVED TO 77-LEVEL ITEMS PER HOUSE    00004900
005000*                            STANDARD.                            00005000
005100* 06/03/11  LRN   AP-0765    745-TRIM-FIELD NOW STRIPS LEADING AS 00005100
005200*                            WELL AS TRAILING SPACES - A LEFT-    00005200
005300*                            PADDED ACCOUNT NUMBER OR PRODUCT CODE00005300
005400*                            WAS BEING STORED WITH THE BLANK STILL00005400
005500*                            ON IT AND WRONGLY DOCKED AGAINST THE 00005500
005600*                            FIELD'S LENGTH LIMIT.                00005600
005700****************************************************************  00005700
005800 IDENTIFICATION DIVISION.                                         00005800
005900 PROGRAM-ID.     APCSVLD.                                         00005900
006000 AUTHOR.         R. DUNMORE.                                      00006000
006100 INSTALLATION.   DATA CENTER OPERATIONS.                          00006100
006200 DATE-WRITTEN.   03/14/91.                                        00006200
006300 DATE-COMPILED.  06/02/11.                                        00006300
006400 SECURITY.       NON-CONFIDENTIAL.                                00006400
006500 ENVIRONMENT DIVISION.                                            00006500
006600 CONFIGURATION SECTION.                                           00006600
006700 SOURCE-COMPUTER.  IBM-370.                                       00006700
006800 OBJECT-COMPUTER.  IBM-370.                                       00006800
006900 SPECIAL-NAMES.                                                   00006900
007000     C01 IS TOP-OF-FORM.                                          00007000
007100 INPUT-OUTPUT SECTION.                                            00007100
007200 FILE-CONTROL.                                                    00007200
007300                                                                  00007300
007400     SELECT CSV-IN-FILE  ASSIGN TO WS-CSV-ASSIGN                  00007400
007500         ORGANIZATION IS LINE SEQUENTIAL                          00007500
007600         FILE STATUS  IS  WS-CSVIN-STATUS.                        00007600
007700                                                                  00007700
007800     SELECT MASTER-FILE  ASSIGN TO APMASTER                       00007800
007900         ORGANIZATION IS INDEXED                                  00007900
008000         ACCESS MODE  IS DYNAMIC                                  00008000
008100         RECORD KEY   IS FD-AP-KEY                                00008100
008200         FILE STATUS  IS  WS-MASTER-STATUS.                       00008200
008300                                                                  00008300
008400****************************************************************  00008400
008500 DATA DIVISION.                                                   00008500
008600 FILE SECTION.                                                    00008600
008700                                                                  00008700
008800 FD  CSV-IN-FILE                                                  00008800
008900     RECORDING MODE IS V.                                         00008900
009000 01  CSV-IN-REC                 PIC X(80).                        00009000
009100                                                                  00009100
009200 FD  MASTER-FILE                                                  00009200
009300     RECORDING MODE IS F.                                         00009300
009400 COPY APMSTRCP REPLACING ==:TAG:== BY ==FD==.                     00009400
009500                                                                  00009500
009600****************************************************************  00009600
009700 WORKING-STORAGE SECTION.                                         00009700
009800****************************************************************  00009800
009900*                                                                 00009900
010000*    FILE-STATUS, EOF, AND THE LOAD-DATE WORK FIELD ARE CARRIED AT00010000
010100*    THE 77 LEVEL PER SHOP CONVENTION, NOT BURIED IN A 05-GROUP.  00010100
010200 77  WS-CSVIN-STATUS             PIC X(2)  VALUE SPACES.          00010200
010300 77  WS-MASTER-STATUS            PIC X(2)  VALUE SPACES.          00010300
010400 77  WS-CSV-EOF                  PIC X     VALUE 'N'.             00010400
010500 77  WS-SYSTEM-DATE              PIC 9(6)  VALUE ZERO.            00010500
010600                                                                  00010600
010700 01  WS-FIELDS.                                                   00010700
010800     05  WS-LINE-COUNT           PIC S9(9) COMP-3  VALUE 0.       00010800
010900     05  WS-BATCH-COUNT          PIC S9(4) COMP     VALUE 0.      00010900
011000     05  WS-FIELD-COUNT          PIC S9(4) COMP     VALUE 0.      00011000
011100     05  WS-DIAG-CODE            PIC X(2)  VALUE SPACES.          00011100
011200     05  WS-DIAG-CODE-N REDEFINES WS-DIAG-CODE                    00011200
011300                                  PIC S9(3) COMP-3.               00011300
011400     05  WS-UNSTRING-PTR         PIC S9(4) COMP-3  VALUE 0.       00011400
011500     05  WS-CSV-ASSIGN           PIC X(60) VALUE SPACES.          00011500
011600*                                                                 00011600
011700 01  WS-BATCH-TABLE.                                              00011700
011800     05  WS-BATCH-ENTRY OCCURS 5000 TIMES                         00011800
011900                         INDEXED BY WS-BATCH-IX.                  00011900
012000         10  WS-BATCH-ACCOUNT    PIC X(15).                       00012000
012100         10  WS-BATCH-PRODUCT    PIC X(04).                       00012100
012200*                                                                 00012200
012300 01  WS-SPLIT-FIELDS.                                             00012300
012400     05  WS-RAW-ACCOUNT          PIC X(32)  VALUE SPACES.         00012400
012500     05  WS-RAW-PRODUCT          PIC X(32)  VALUE SPACES.         00012500
012600     05  WS-TRIM-ACCOUNT         PIC X(15)  VALUE SPACES.         00012600
012700     05  WS-TRIM-PRODUCT         PIC X(04)  VALUE SPACES.         00012700
012800     05  WS-ROW-VALID-SW         PIC X      VALUE 'Y'.            00012800
012900         88  WS-ROW-VALID            VALUE 'Y'.                   00012900
013000     05  WS-ABORT-SW             PIC X      VALUE 'N'.            00013000
013100         88  WS-FILE-ABORTED          VALUE 'Y'.                  00013100
013200*                                                                 00013200
013300 01  WS-TRIM-WORK.                                                00013300
013400     05  WS-TRIM-SOURCE          PIC X(32)  VALUE SPACES.         00013400
013500     05  WS-TRIM-TARGET          PIC X(32)  VALUE SPACES.         00013500
013600     05  WS-TRIM-LEN             PIC S9(4)  COMP     VALUE 0.     00013600
013700     05  WS-TRIM-START           PIC S9(4)  COMP     VALUE 0.     00013700
013800*                                                                 00013800
013900 COPY APMSTRCP REPLACING ==:TAG:== BY ==WS==.                     00013900
014000*                                                                 00014000
014100 01  FILLER-PADDING              PIC X(01)  VALUE SPACE.          00014100
014200*                                                                 00014200
014300 LINKAGE SECTION.                                                 00014300
014400 01  LK-INPUT-FILE-NAME          PIC X(60).                       00014400
014500 01  LK-JOB-ID                   PIC X(36).                       00014500
014600 COPY APFILRCP REPLACING ==:TAG:== BY ==LK==.                     00014600
014700                                                                  00014700
014800****************************************************************  00014800
014900 PROCEDURE DIVISION USING LK-INPUT-FILE-NAME, LK-JOB-ID,          00014900
015000                           LK-FILE-RESULT.                        00015000
015100****************************************************************  00015100
015200                                                                  00015200
015300 000-MAIN.                                                        00015300
015400     PERFORM 700-OPEN-FILES.                                      00015400
015500     IF WS-CSVIN-STATUS NOT = '00'                                00015500
015600         MOVE 'FAILED'       TO LK-FILE-STATUS                    00015600
015700         MOVE 'UNABLE TO OPEN INPUT FILE' TO LK-ERROR-MESSAGE     00015700
015800         GO TO 999-RETURN.                                        00015800
015900     IF WS-MASTER-STATUS NOT = '00'                               00015900
016000         MOVE 'FAILED'       TO LK-FILE-STATUS                    00016000
016100         MOVE 'UNABLE TO OPEN MASTER FILE' TO LK-ERROR-MESSAGE    00016100
016200         GO TO 999-RETURN.                                        00016200
016300                                                                  00016300
016400     PERFORM 720-READ-CSV-LINE THRU 720-EXIT                      00016400
016500             UNTIL WS-CSV-EOF = 'Y' OR WS-FILE-ABORTED.           00016500
016600                                                                  00016600
016700     IF WS-BATCH-COUNT > 0                                        00016700
016800         PERFORM 760-FLUSH-BATCH THRU 760-EXIT.                   00016800
016900                                                                  00016900
017000     PERFORM 790-BUILD-FILE-RESULT THRU 790-EXIT.                 00017000
017100     PERFORM 795-CLOSE-FILES THRU 795-EXIT.                       00017100
017200                                                                  00017200
017300 999-RETURN.                                                      00017300
017400     GOBACK.                                                      00017400
017500                                                                  00017500
017600 700-OPEN-FILES.                                                  00017600
017700     MOVE LK-INPUT-FILE-NAME TO WS-CSV-ASSIGN.                    00017700
017800     IF LK-INPUT-FILE-NAME = SPACES                               00017800
017900         MOVE 'unknown'   TO LK-FILE-NAME                         00017900
018000     ELSE                                                         00018000
018100         MOVE LK-INPUT-FILE-NAME TO LK-FILE-NAME.                 00018100
018200     ACCEPT WS-SYSTEM-DATE FROM DATE.                             00018200
018300     MOVE 'PENDING'       TO LK-FILE-STATUS.                      00018300
018400     MOVE ZERO TO LK-TOTAL-RECORDS, LK-INSERTED-RECORDS,          00018400
018500                  LK-DUPLICATE-RECORDS, LK-INVALID-RECORDS,       00018500
018600                  LK-DURATION-MILLIS.                             00018600
018700     MOVE SPACES TO LK-ERROR-MESSAGE.                             00018700
018800     OPEN INPUT CSV-IN-FILE.                                      00018800
018900     OPEN I-O   MASTER-FILE.                                      00018900
019000     IF WS-MASTER-STATUS NOT = '00'                               00019000
019100         DISPLAY 'APCSVLD - ERROR OPENING MASTER FILE. RC: '      00019100
019200                  WS-MASTER-STATUS                                00019200
019300         MOVE WS-MASTER-STATUS TO WS-DIAG-CODE.                   00019300
019400 700-EXIT.                                                        00019400
019500     EXIT.                                                        00019500
019600                                                                  00019600
019700 720-READ-CSV-LINE.                                               00019700
019800     READ CSV-IN-FILE                                             00019800
019900         AT END MOVE 'Y' TO WS-CSV-EOF                            00019900
020000         NOT AT END PERFORM 725-PROCESS-ONE-LINE THRU 725-EXIT.   00020000
020100 720-EXIT.                                                        00020100
020200     EXIT.                                                        00020200
020300                                                                  00020300
020400 725-PROCESS-ONE-LINE.                                            00020400
020500     ADD 1 TO WS-LINE-COUNT.                                      00020500
020600     IF WS-LINE-COUNT = 1                                         00020600
020700         GO TO 725-EXIT.                                          00020700
020800     IF CSV-IN-REC = SPACES                                       00020800
020900         GO TO 725-EXIT.                                          00020900
021000                                                                  00021000
021100     ADD 1 TO LK-TOTAL-RECORDS.                                   00021100
021200     PERFORM 730-SPLIT-CSV-LINE THRU 730-EXIT.                    00021200
021300     PERFORM 740-VALIDATE-CSV-FIELDS THRU 740-EXIT.               00021300
021400                                                                  00021400
021500     IF WS-ROW-VALID                                              00021500
021600         PERFORM 750-ADD-TO-BATCH THRU 750-EXIT                   00021600
021700     ELSE                                                         00021700
021800         ADD 1 TO LK-INVALID-RECORDS.                             00021800
021900                                                                  00021900
022000     IF LK-TOTAL-RECORDS > 0                                      00022000
022100         DIVIDE LK-TOTAL-RECORDS BY 50000 GIVING WS-UNSTRING-PTR  00022100
022200               REMAINDER WS-FIELD-COUNT                           00022200
022300         IF WS-FIELD-COUNT = 0                                    00022300
022400             PERFORM 780-REPORT-PROGRESS THRU 780-EXIT            00022400
022500         END-IF.                                                  00022500
022600 725-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
022800                                                                  00022800
022900 730-SPLIT-CSV-LINE.                                              00022900
023000     MOVE SPACES TO WS-RAW-ACCOUNT, WS-RAW-PRODUCT.               00023000
023100     MOVE 0      TO WS-FIELD-COUNT.                               00023100
023200     UNSTRING CSV-IN-REC DELIMITED BY ','                         00023200
023300         INTO WS-RAW-ACCOUNT, WS-RAW-PRODUCT                      00023300
023400         TALLYING IN WS-FIELD-COUNT.                              00023400
023500 730-EXIT.                                                        00023500
023600     EXIT.                                                        00023600
023700                                                                  00023700
023800 740-VALIDATE-CSV-FIELDS.                                         00023800
023900     MOVE 'Y' TO WS-ROW-VALID-SW.                                 00023900
024000     IF WS-FIELD-COUNT < 2                                        00024000
024100         MOVE 'N' TO WS-ROW-VALID-SW                              00024100
024200         GO TO 740-EXIT.                                          00024200
024300                                                                  00024300
024400     MOVE WS-RAW-ACCOUNT TO WS-TRIM-SOURCE.                       00024400
024500     PERFORM 745-TRIM-FIELD THRU 745-EXIT.                        00024500
024600     MOVE WS-TRIM-TARGET(1:15) TO WS-TRIM-ACCOUNT.                00024600
024700     IF WS-TRIM-LEN = 0 OR WS-TRIM-LEN > 15                       00024700
024800         MOVE 'N' TO WS-ROW-VALID-SW.                             00024800
024900                                                                  00024900
025000     MOVE WS-RAW-PRODUCT TO WS-TRIM-SOURCE.                       00025000
025100     PERFORM 745-TRIM-FIELD THRU 745-EXIT.                        00025100
025200     MOVE WS-TRIM-TARGET(1:4) TO WS-TRIM-PRODUCT.                 00025200
025300     IF WS-TRIM-LEN = 0 OR WS-TRIM-LEN > 4                        00025300
025400         MOVE 'N' TO WS-ROW-VALID-SW.                             00025400
025500 740-EXIT.                                                        00025500
025600     EXIT.                                                        00025600
025700                                                                  00025700
025800 745-TRIM-FIELD.                                                  00025800
025900*    TRIMS BOTH LEADING AND TRAILING SPACES FROM WS-TRIM-SOURCE   00025900
026000*    INTO WS-TRIM-TARGET AND RETURNS THE TRIMMED LENGTH IN        00026000
026100*    WS-TRIM-LEN.  AP-0765 ADDED THE LEADING-SPACE PASS - A       00026100
026200*    LEFT-PADDED CSV VALUE WAS SLIPPING PAST THE LENGTH CHECK     00026200
026300*    BELOW WITH ITS LEADING BLANK COUNTED AS PART OF THE FIELD.   00026300
026400*    NO INTRINSIC FUNCTION IS USED - THIS SHOP'S COMPILER AT      00026400
026500*    AP-0001 DID NOT HAVE ONE.                                    00026500
026600     MOVE SPACES  TO WS-TRIM-TARGET.                              00026600
026700     MOVE 32      TO WS-TRIM-LEN.                                 00026700
026800     PERFORM 746-FIND-TRIM-LEN THRU 746-EXIT                      00026800
026900             UNTIL WS-TRIM-LEN = 0                                00026900
027000                OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT = SPACE.     00027000
027100     IF WS-TRIM-LEN > 0                                           00027100
027200         MOVE 1 TO WS-TRIM-START                                  00027200
027300         PERFORM 747-FIND-TRIM-START THRU 747-EXIT                00027300
027400                 UNTIL WS-TRIM-START > WS-TRIM-LEN                00027400
027500                    OR WS-TRIM-SOURCE(WS-TRIM-START:1) NOT = SPACE00027500
027600         COMPUTE WS-TRIM-LEN = WS-TRIM-LEN - WS-TRIM-START + 1    00027600
027700         MOVE WS-TRIM-SOURCE(WS-TRIM-START:WS-TRIM-LEN) TO        00027700
027800                          WS-TRIM-TARGET(1:WS-TRIM-LEN).          00027800
027900 745-EXIT.                                                        00027900
028000     EXIT.                                                        00028000
028100                                                                  00028100
028200 746-FIND-TRIM-LEN.                                               00028200
028300     SUBTRACT 1 FROM WS-TRIM-LEN.                                 00028300
028400 746-EXIT.                                                        00028400
028500     EXIT.                                                        00028500
028600                                                                  00028600
028700 747-FIND-TRIM-START.                                             00028700
028800     ADD 1 TO WS-TRIM-START.                                      00028800
028900 747-EXIT.                                                        00028900
029000     EXIT.                                                        00029000
029100                                                                  00029100
029200 750-ADD-TO-BATCH.                                                00029200
029300     IF WS-BATCH-COUNT = 5000                                     00029300
029400         PERFORM 760-FLUSH-BATCH THRU 760-EXIT.                   00029400
029500     ADD 1 TO WS-BATCH-COUNT.                                     00029500
029600     MOVE WS-TRIM-ACCOUNT TO WS-BATCH-ACCOUNT(WS-BATCH-COUNT).    00029600
029700     MOVE WS-TRIM-PRODUCT TO WS-BATCH-PRODUCT(WS-BATCH-COUNT).    00029700
029800 750-EXIT.                                                        00029800
029900     EXIT.                                                        00029900
030000                                                                  00030000
030100 760-FLUSH-BATCH.                                                 00030100
030200     PERFORM 765-WRITE-ONE-RECORD THRU 765-EXIT                   00030200
030300             VARYING WS-BATCH-IX FROM 1 BY 1                      00030300
030400             UNTIL WS-BATCH-IX > WS-BATCH-COUNT.                  00030400
030500     MOVE 0 TO WS-BATCH-COUNT.                                    00030500
030600 760-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800                                                                  00030800
030900 765-WRITE-ONE-RECORD.                                            00030900
031000     MOVE SPACES TO WS-AP-MASTER-REC.                             00031000
031100     MOVE WS-BATCH-ACCOUNT(WS-BATCH-IX) TO WS-AP-KEY-ACCOUNT,     00031100
031200                                            WS-AP-ACCOUNT-NUMBER. 00031200
031300     MOVE '|'                           TO WS-AP-KEY-DELIM.       00031300
031400     MOVE WS-BATCH-PRODUCT(WS-BATCH-IX) TO WS-AP-KEY-PRODUCT,     00031400
031500                                            WS-AP-PRODUCT-CODE.   00031500
031600     MOVE 'A'              TO WS-AP-RECORD-STATUS.                00031600
031700     MOVE LK-FILE-NAME     TO WS-AP-LOAD-SOURCE-FILE.             00031700
031800     MOVE LK-JOB-ID        TO WS-AP-LOAD-BATCH-ID.                00031800
031900     MOVE WS-SYSTEM-DATE   TO WS-AP-LOAD-DATE-N.                  00031900
032000     MOVE WS-AP-MASTER-REC TO FD-AP-MASTER-REC.                   00032000
032100     WRITE FD-AP-MASTER-REC                                       00032100
032200         INVALID KEY                                              00032200
032300             ADD 1 TO LK-DUPLICATE-RECORDS                        00032300
032400         NOT INVALID KEY                                          00032400
032500             ADD 1 TO LK-INSERTED-RECORDS.                        00032500
032600     IF WS-MASTER-STATUS NOT = '00'                               00032600
032700             AND WS-MASTER-STATUS NOT = '22'                      00032700
032800         MOVE WS-MASTER-STATUS TO WS-DIAG-CODE                    00032800
032900         DISPLAY 'APCSVLD - MASTER WRITE ERROR. RC: '             00032900
033000                  WS-MASTER-STATUS                                00033000
033100         MOVE 'MASTER FILE WRITE ERROR' TO LK-ERROR-MESSAGE       00033100
033200         MOVE 'Y' TO WS-ABORT-SW.                                 00033200
033300 765-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500                                                                  00033500
033600 780-REPORT-PROGRESS.                                             00033600
033700     DISPLAY 'APCSVLD - PROCESSED ' LK-TOTAL-RECORDS              00033700
033800             ' RECORDS FROM ' LK-FILE-NAME.                       00033800
033900 780-EXIT.                                                        00033900
034000     EXIT.                                                        00034000
034100                                                                  00034100
034200 790-BUILD-FILE-RESULT.                                           00034200
034300     COMPUTE LK-TOTAL-RECORDS =                                   00034300
034400             LK-INSERTED-RECORDS + LK-DUPLICATE-RECORDS           00034400
034500                                  + LK-INVALID-RECORDS.           00034500
034600     IF LK-ERROR-MESSAGE = SPACES                                 00034600
034700         MOVE 'SUCCEEDED' TO LK-FILE-STATUS                       00034700
034800     ELSE                                                         00034800
034900         MOVE 'FAILED'    TO LK-FILE-STATUS.                      00034900
035000     PERFORM 780-REPORT-PROGRESS THRU 780-EXIT.                   00035000
035100 790-EXIT.                                                        00035100
035200     EXIT.                                                        00035200
035300                                                                  00035300
035400 795-CLOSE-FILES.                                                 00035400
035500     CLOSE CSV-IN-FILE.                                           00035500
035600     CLOSE MASTER-FILE.                                           00035600
035700 795-EXIT.                                                        00035700
035800     EXIT.                                                        00035800
