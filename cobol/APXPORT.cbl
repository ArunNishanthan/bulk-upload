000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  APXPORT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. DUNMORE                                            00000700
000800*                                                                 00000800
000900* READS THE ACCOUNT/PRODUCT MASTER FILE FROM BEGINNING TO END     00000900
001000* AND WRITES A CSV COPY OF IT, ONE LINE PER MASTER RECORD, FOR    00001000
001100* DOWNSTREAM EXTRACT PICKUP.  RUN STANDALONE, NOT CALLED BY THE   00001100
001200* BULK UPLOAD ORCHESTRATOR.                                       00001200
001300*                                                                 00001300
001400* OUTPUT LINE FORMAT (FIRST LINE WRITTEN IS A COLUMN HEADER)      00001400
001500*     0    1    1    2    2    3                                  00001500
001600* ....5....0....5....0....5....0                                  00001600
001700* accountNumber,productCode                                       00001700
001800*                                                                 00001800
001900****************************************************************  00001900
002000*                                                                 00002000
002100* CHANGE LOG                                                      00002100
002200*   DATE     BY   REQUEST    DESCRIPTION                          00002200
002300* --------  ----  ---------  ------------------------------------ 00002300
002400* 05/06/91  RLD   AP-0006    ORIGINAL PROGRAM.                    00002400
002500* 02/19/92  KTM   AP-0119    SWITCHED OUTPUT ASSIGN NAME TO MATCH 00002500
002600*                            THE RENAMED NIGHTLY EXTRACT JCL.     00002600
002700* 07/08/93  RLD   AP-0204    ADDED RECORD-COUNT DISPLAY AT EOJ.   00002700
002800* 11/30/94  PJS   AP-0261    TRAILING FILLER ON THE MASTER RECORD 00002800
002900*                            IS NOW SKIPPED RATHER THAN EXPORTED. 00002900
003000* 01/11/99  RLD   AP-Y2K-06  YEAR 2000 REVIEW - NO DATE ARITHMETIC00003000
003100*                            IN THIS PROGRAM, NO CHANGE REQUIRED. 00003100
003200* 06/17/05  KTM   AP-0602    OPEN-CHECK PARAGRAPH ADDED SO A BAD  00003200
003300*                            MASTER FILE OPEN ABENDS WITH A CLEAR 00003300
003400*                            MESSAGE INSTEAD OF A SYSTEM DUMP.    00003400
003500* 04/09/10  LRN   AP-0747    HEADER LINE NOW WRITTEN BY A NAMED   00003500
003600*                            PARAGRAPH SO APBULK1'S EXPORT COPY   00003600
003700*                            (IF EVER CALLED) STAYS IN STEP.      00003700
003800* 04/09/10  LRN   AP-0748    PROGRESS DISPLAY EVERY 50000 RECS,   00003800
003900*                            SAME INTERVAL AS APCSVLD, SO LONG    00003900
004000*                            EXPORT RUNS SHOW LIFE ON THE CONSOLE.00004000
004100* 06/02/11  LRN   AP-0760    HEADER LITERALS CORRECTED TO MATCH   00004100
004200*                            THE DOWNSTREAM EXTRACT LAYOUT'S MIXED00004200
004300*                            CASE EXACTLY - PRIOR RELEASE SHIPPED 00004300
004400*                            THEM ALL UPPERCASE.                  00004400
004500* 06/02/11  LRN   AP-0761    DROPPED THE UNUSED DATE-WORK FIELD - 00004500
004600*                            THIS PROGRAM EXPORTS NO DATE OF ITS  00004600
004700*                            OWN.  STATUS/COUNTER FIELDS MOVED TO 00004700
004800*                            77-LEVEL ITEMS PER HOUSE STANDARD.   00004800
004900****************************************************************  00004900
005000 IDENTIFICATION DIVISION.                                         00005000
005100 PROGRAM-ID.     APXPORT.                                         00005100
005200 AUTHOR.         R. DUNMORE.                                      00005200
005300 INSTALLATION.   DATA CENTER OPERATIONS.                          00005300
005400 DATE-WRITTEN.   05/06/91.                                        00005400
005500 DATE-COMPILED.  06/02/11.                                        00005500
005600 SECURITY.       NON-CONFIDENTIAL.                                00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER.  IBM-370.                                       00005900
006000 OBJECT-COMPUTER.  IBM-370.                                       00006000
006100 SPECIAL-NAMES.                                                   00006100
006200     C01 IS TOP-OF-FORM.                                          00006200
006300 INPUT-OUTPUT SECTION.                                            00006300
006400 FILE-CONTROL.                                                    00006400
006500                                                                  00006500
006600     SELECT MASTER-FILE  ASSIGN TO APMASTER                       00006600
006700         ORGANIZATION IS INDEXED                                  00006700
006800         ACCESS MODE  IS SEQUENTIAL                               00006800
006900         RECORD KEY   IS FD-AP-KEY                                00006900
007000         FILE STATUS  IS  WS-MASTER-STATUS.                       00007000
007100                                                                  00007100
007200     SELECT CSV-OUT-FILE  ASSIGN TO APEXPORT                      00007200
007300         ORGANIZATION IS LINE SEQUENTIAL                          00007300
007400         FILE STATUS  IS  WS-EXPORT-STATUS.                       00007400
007500                                                                  00007500
007600****************************************************************  00007600
007700 DATA DIVISION.                                                   00007700
007800 FILE SECTION.                                                    00007800
007900                                                                  00007900
008000 FD  MASTER-FILE                                                  00008000
008100     RECORDING MODE IS F.                                         00008100
008200 COPY APMSTRCP REPLACING ==:TAG:== BY ==FD==.                     00008200
008300                                                                  00008300
008400 FD  CSV-OUT-FILE                                                 00008400
008500     RECORDING MODE IS V.                                         00008500
008600 01  CSV-OUT-REC                 PIC X(80).                       00008600
008700                                                                  00008700
008800****************************************************************  00008800
008900 WORKING-STORAGE SECTION.                                         00008900
009000****************************************************************  00009000
009100*                                                                 00009100
009200*    STANDALONE STATUS AND COUNTER FIELDS ARE CARRIED AT THE      00009200
009300*    77 LEVEL PER SHOP CONVENTION, NOT BURIED IN A 05-GROUP.      00009300
009400 77  WS-MASTER-STATUS             PIC X(2)  VALUE SPACES.         00009400
009500 77  WS-EXPORT-STATUS             PIC X(2)  VALUE SPACES.         00009500
009600 77  WS-PROGRESS-COUNT            PIC S9(9) COMP  VALUE 0.        00009600
009700 77  WS-PROGRESS-QUOTIENT         PIC S9(9) COMP  VALUE 0.        00009700
009800 77  WS-PROGRESS-REMAINDER        PIC S9(9) COMP  VALUE 0.        00009800
009900                                                                  00009900
010000 01  WS-FIELDS.                                                   00010000
010100     05  WS-MASTER-EOF           PIC X     VALUE 'N'.             00010100
010200         88  NO-MORE-MASTERS              VALUE 'Y'.              00010200
010300     05  WS-EXPORT-COUNT         PIC S9(9) COMP-3  VALUE 0.       00010300
010400     05  WS-DIAG-CODE            PIC X(2)  VALUE SPACES.          00010400
010500     05  WS-DIAG-CODE-N REDEFINES WS-DIAG-CODE                    00010500
010600                                 PIC 9(2).                        00010600
010700                                                                  00010700
010800*    EXPORT-LINE-WORK BUILDS EACH OUTPUT LINE IN PLACE, SO THE    00010800
010900*    COMMA SEPARATOR NEVER HAS TO BE STRUNG BY HAND.              00010900
011000 01  EXPORT-LINE-WORK.                                            00011000
011100     05  ELW-ACCOUNT             PIC X(15).                       00011100
011200     05  ELW-COMMA-1             PIC X(01) VALUE ','.             00011200
011300     05  ELW-PRODUCT             PIC X(04).                       00011300
011400     05  FILLER                  PIC X(60).                       00011400
011500                                                                  00011500
011600*    THE TWO COLUMN NAMES BELOW ARE HELD IN THEIR EXACT DOWNSTREAM00011600
011700*    CASE PER THE EXTRACT LAYOUT AGREEMENT, EVEN THOUGH THE REST  00011700
011800*    OF THIS SHOP'S SOURCE IS UPPERCASE -- A PIC X LITERAL HOLDS  00011800
011900*    WHATEVER IS PUT IN IT, CASE AND ALL.                         00011900
012000 01  HEADER-LINE-WORK.                                            00012000
012100     05  FILLER                  PIC X(13) VALUE 'accountNumber'. 00012100
012200     05  FILLER                  PIC X(01) VALUE ','.             00012200
012300     05  FILLER                  PIC X(11) VALUE 'productCode'.   00012300
012400     05  FILLER                  PIC X(55) VALUE SPACES.          00012400
012500                                                                  00012500
012600****************************************************************  00012600
012700 PROCEDURE DIVISION.                                              00012700
012800                                                                  00012800
012900 000-MAIN.                                                        00012900
013000     PERFORM 100-OPEN-FILES                                       00013000
013100         THRU 100-OPEN-FILES-EXIT                                 00013100
013200     PERFORM 200-WRITE-HEADER                                     00013200
013300         THRU 200-WRITE-HEADER-EXIT                               00013300
013400     PERFORM 300-EXPORT-MASTER-FILE                               00013400
013500         THRU 300-EXPORT-MASTER-FILE-EXIT                         00013500
013600         UNTIL NO-MORE-MASTERS                                    00013600
013700     PERFORM 800-CLOSE-FILES                                      00013700
013800         THRU 800-CLOSE-FILES-EXIT                                00013800
013900     DISPLAY 'APXPORT - RECORDS EXPORTED - ' WS-EXPORT-COUNT      00013900
014000     GOBACK                                                       00014000
014100     .                                                            00014100
014200                                                                  00014200
014300 100-OPEN-FILES.                                                  00014300
014400     OPEN INPUT MASTER-FILE                                       00014400
014500     PERFORM 900-OPEN-CHECK                                       00014500
014600         THRU 900-OPEN-CHECK-EXIT                                 00014600
014700     OPEN OUTPUT CSV-OUT-FILE                                     00014700
014800     PERFORM 900-OPEN-CHECK                                       00014800
014900         THRU 900-OPEN-CHECK-EXIT                                 00014900
015000     .                                                            00015000
015100 100-OPEN-FILES-EXIT.                                             00015100
015200     EXIT.                                                        00015200
015300                                                                  00015300
015400*    200-WRITE-HEADER WRITES THE COLUMN-NAME LINE THAT MUST BE    00015400
015500*    THE FIRST RECORD OF EVERY EXPORT, MATCHING THE LAYOUT THE    00015500
015600*    INGESTOR (APCSVLD) EXPECTS TO SKIP ON THE WAY BACK IN.       00015600
015700 200-WRITE-HEADER.                                                00015700
015800     MOVE HEADER-LINE-WORK TO CSV-OUT-REC                         00015800
015900     WRITE CSV-OUT-REC                                            00015900
016000     .                                                            00016000
016100 200-WRITE-HEADER-EXIT.                                           00016100
016200     EXIT.                                                        00016200
016300                                                                  00016300
016400 300-EXPORT-MASTER-FILE.                                          00016400
016500     READ MASTER-FILE NEXT RECORD                                 00016500
016600         AT END                                                   00016600
016700             MOVE 'Y' TO WS-MASTER-EOF                            00016700
016800         NOT AT END                                               00016800
016900             PERFORM 310-WRITE-ONE-EXPORT-LINE                    00016900
017000                 THRU 310-WRITE-ONE-EXPORT-LINE-EXIT              00017000
017100     END-READ                                                     00017100
017200     .                                                            00017200
017300 300-EXPORT-MASTER-FILE-EXIT.                                     00017300
017400     EXIT.                                                        00017400
017500                                                                  00017500
017600 310-WRITE-ONE-EXPORT-LINE.                                       00017600
017700     MOVE SPACES               TO EXPORT-LINE-WORK                00017700
017800     MOVE FD-AP-ACCOUNT-NUMBER TO ELW-ACCOUNT                     00017800
017900     MOVE FD-AP-PRODUCT-CODE   TO ELW-PRODUCT                     00017900
018000     MOVE EXPORT-LINE-WORK     TO CSV-OUT-REC                     00018000
018100     WRITE CSV-OUT-REC                                            00018100
018200     ADD 1 TO WS-EXPORT-COUNT                                     00018200
018300     ADD 1 TO WS-PROGRESS-COUNT                                   00018300
018400     DIVIDE WS-PROGRESS-COUNT BY 50000                            00018400
018500         GIVING WS-PROGRESS-QUOTIENT                              00018500
018600         REMAINDER WS-PROGRESS-REMAINDER                          00018600
018700     IF WS-PROGRESS-REMAINDER = 0                                 00018700
018800         DISPLAY 'APXPORT - RECORDS WRITTEN SO FAR - '            00018800
018900             WS-EXPORT-COUNT                                      00018900
019000     END-IF                                                       00019000
019100     .                                                            00019100
019200 310-WRITE-ONE-EXPORT-LINE-EXIT.                                  00019200
019300     EXIT.                                                        00019300
019400                                                                  00019400
019500 800-CLOSE-FILES.                                                 00019500
019600     CLOSE MASTER-FILE                                            00019600
019700     CLOSE CSV-OUT-FILE                                           00019700
019800     .                                                            00019800
019900 800-CLOSE-FILES-EXIT.                                            00019900
020000     EXIT.                                                        00020000
020100                                                                  00020100
020200*    900-OPEN-CHECK IS THIS SHOP'S STANDARD OPEN-STATUS CHECK --  00020200
020300*    '00' OR '05' IS FINE, ANYTHING ELSE STOPS THE RUN WITH THE   00020300
020400*    STATUS ON THE CONSOLE RATHER THAN LEAVING IT TO A SYSTEM     00020400
020500*    ABEND CODE.                                                  00020500
020600 900-OPEN-CHECK.                                                  00020600
020700     IF WS-MASTER-STATUS = '00' OR '05'                           00020700
020800         MOVE WS-MASTER-STATUS TO WS-DIAG-CODE                    00020800
020900     ELSE                                                         00020900
021000         IF WS-MASTER-STATUS NOT = SPACES                         00021000
021100             DISPLAY 'APXPORT - MASTER OPEN ERROR - '             00021100
021200                 WS-MASTER-STATUS                                 00021200
021300             STOP RUN                                             00021300
021400         END-IF                                                   00021400
021500     END-IF                                                       00021500
021600     IF WS-EXPORT-STATUS = '00' OR '05'                           00021600
021700         MOVE WS-EXPORT-STATUS TO WS-DIAG-CODE                    00021700
021800     ELSE                                                         00021800
021900         IF WS-EXPORT-STATUS NOT = SPACES                         00021900
022000             DISPLAY 'APXPORT - EXPORT OPEN ERROR - '             00022000
022100                 WS-EXPORT-STATUS                                 00022100
022200             STOP RUN                                             00022200
022300         END-IF                                                   00022300
022400     END-IF                                                       00022400
022500     .                                                            00022500
022600 900-OPEN-CHECK-EXIT.                                             00022600
022700     EXIT.                                                        00022700
