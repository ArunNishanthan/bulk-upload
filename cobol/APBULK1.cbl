000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  APBULK1                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. DUNMORE                                            00000700
000800*                                                                 00000800
000900* MAIN-LINE DRIVER FOR THE ACCOUNT/PRODUCT BULK LOAD JOB.  READS  00000900
001000* A LIST OF INPUT FILE NAMES FROM A CONTROL FILE, CREATES A JOB   00001000
001100* CONTROL RECORD, OPTIONALLY PURGES THE MASTER STORE, THEN CALLS  00001100
001200* APCSVLD ONCE PER INPUT FILE, ACCUMULATING CONTROL TOTALS AND    00001200
001300* PROGRESS PERCENT ON THE JOB RECORD.  ENDS WITH A CONTROL-TOTAL  00001300
001400* REPORT.                                                         00001400
001500*                                                                 00001500
001600* RUN MODE IS SELECTED BY OPERATOR SWITCHES IN THE JCL EXEC CARD  00001600
001700* (UPSI PARM):                                                    00001700
001800*     UPSI-0 ON  =  SYNCHRONOUS MODE (NO JOB RECORD KEPT)         00001800
001900*     UPSI-1 ON  =  RESET MODE (CONTROL FILE HOLDS THE JOB ID TO  00001900
002000*                   PUT BACK TO PENDING)                          00002000
002100*     UPSI-2 ON  =  DELETE-EXISTING - PURGE MASTER STORE BEFORE   00002100
002200*                   LOADING (NORMAL JOB MODE ONLY)                00002200
002300*                                                                 00002300
002400****************************************************************  00002400
002500*                                                                 00002500
002600* CHANGE LOG                                                      00002600
002700*   DATE     BY   REQUEST    DESCRIPTION                          00002700
002800* --------  ----  ---------  ------------------------------------ 00002800
002900* 04/02/91  RLD   AP-0002    ORIGINAL PROGRAM.                    00002900
003000* 10/14/91  RLD   AP-0050    ADDED JOB-ACTIVE CHECK - OPERATIONS  00003000
003100*                            WAS STARTING TWO LOADS AT ONCE.      00003100
003200* 03/11/92  KTM   AP-0120    ESTIMATE PASS ADDED FOR PROGRESS PCT.00003200
003300* 08/19/93  RLD   AP-0205    DELETE-EXISTING PURGE OPTION ADDED.  00003300
003400* 01/05/95  PJS   AP-0262    RUNNING TOTALS NOW SNAPSHOT BEFORE   00003400
003500*                            EACH FILE SO THEY NEVER GO BACKWARDS.00003500
003600* 06/14/96  KTM   AP-0342    SYNCHRONOUS (NO-JOB-RECORD) MODE     00003600
003700*                            ADDED FOR THE SMALL OVERNIGHT FEEDS. 00003700
003800* 01/11/99  RLD   AP-Y2K-05  YEAR 2000 REVIEW - JOB-ID AND REPORT 00003800
003900*                            DATES USE 2-DIGIT YEAR BY DESIGN, NO 00003900
004000*                            CENTURY ARITHMETIC PERFORMED - OK.   00004000
004100* 11/02/01  PJS   AP-0514    JOB RESET MODE ADDED FOR OPERATIONS  00004100
004200*                            TO RE-RUN A FAILED JOB WITHOUT A NEW 00004200
004300*                            JOB ID.                              00004300
004400* 07/23/05  KTM   AP-0603    FILE COUNT RAISED TO MATCH APJOBCCP  00004400
004500*                            TABLE SIZE (50).                     00004500
004600* 04/09/10  LRN   AP-0745    ERROR-MESSAGE FIELD WIDENED TO 120 TO00004600
004700*                            MATCH APJOBCCP/APFILRCP.             00004700
004800* 06/02/11  LRN   AP-0764    NOW PASSES THE JOB ID TO APCSVLD ON  00004800
004900*                            EVERY CALL SO THE NEW HOUSEKEEPING   00004900
005000*                            FIELDS ON THE MASTER RECORD CAN BE   00005000
005100*                            STAMPED BACK THERE.  SYNCHRONOUS MODE00005100
005200*                            PASSES A FIXED MARKER SINCE IT WRITES00005200
005300*                            NO JOB RECORD OF ITS OWN.            00005300
005400* 06/03/11  LRN   AP-0766    850-RESET-JOB NOW CLEARS FD-FILE-    00005400
005500*                            COUNT ALONG WITH THE FILE-ENTRY TABLE00005500
005600*                            IT COUNTS - A RESET JOB WAS BEING PUT00005600
005700*                            BACK TO PENDING WITH THE PRIOR RUN'S 00005700
005800*                            FILE COUNT STILL ON IT.  FILE-STATUS,00005800
005900*                            EOF, AND SWITCH FIELDS MOVED TO      00005900
006000*                            77-LEVEL ITEMS PER HOUSE STANDARD,   00006000
006100*                            MATCHING APCSVLD/APXPORT.            00006100
006200****************************************************************  00006200
006300 IDENTIFICATION DIVISION.                                         00006300
006400 PROGRAM-ID.     APBULK1.                                         00006400
006500 AUTHOR.         R. DUNMORE.                                      00006500
006600 INSTALLATION.   DATA CENTER OPERATIONS.                          00006600
006700 DATE-WRITTEN.   04/02/91.                                        00006700
006800 DATE-COMPILED.  06/03/11.                                        00006800
006900 SECURITY.       NON-CONFIDENTIAL.                                00006900
007000 ENVIRONMENT DIVISION.                                            00007000
007100 CONFIGURATION SECTION.                                           00007100
007200 SOURCE-COMPUTER.  IBM-370.                                       00007200
007300 OBJECT-COMPUTER.  IBM-370.                                       00007300
007400 SPECIAL-NAMES.                                                   00007400
007500     C01 IS TOP-OF-FORM                                           00007500
007600     UPSI-0 ON STATUS IS WS-SYNC-MODE-ON                          00007600
007700            OFF STATUS IS WS-SYNC-MODE-OFF                        00007700
007800     UPSI-1 ON STATUS IS WS-RESET-MODE-ON                         00007800
007900            OFF STATUS IS WS-RESET-MODE-OFF                       00007900
008000     UPSI-2 ON STATUS IS WS-DELETE-EXISTING-ON                    00008000
008100            OFF STATUS IS WS-DELETE-EXISTING-OFF.                 00008100
008200 INPUT-OUTPUT SECTION.                                            00008200
008300 FILE-CONTROL.                                                    00008300
008400                                                                  00008400
008500     SELECT FILE-LIST-FILE  ASSIGN TO FILELIST                    00008500
008600         ORGANIZATION IS LINE SEQUENTIAL                          00008600
008700         FILE STATUS  IS  WS-FILELIST-STATUS.                     00008700
008800                                                                  00008800
008900     SELECT JOBCTL-FILE  ASSIGN TO APJOBCTL                       00008900
009000         ORGANIZATION IS INDEXED                                  00009000
009100         ACCESS MODE  IS DYNAMIC                                  00009100
009200         RECORD KEY   IS FD-JOB-ID                                00009200
009300         FILE STATUS  IS  WS-JOBCTL-STATUS.                       00009300
009400                                                                  00009400
009500     SELECT MASTER-FILE  ASSIGN TO APMASTER                       00009500
009600         ORGANIZATION IS INDEXED                                  00009600
009700         ACCESS MODE  IS DYNAMIC                                  00009700
009800         RECORD KEY   IS FD-AP-KEY                                00009800
009900         FILE STATUS  IS  WS-MASTER-STATUS.                       00009900
010000                                                                  00010000
010100     SELECT ESTIMATE-FILE  ASSIGN TO WS-EST-ASSIGN                00010100
010200         ORGANIZATION IS LINE SEQUENTIAL                          00010200
010300         FILE STATUS  IS  WS-ESTFILE-STATUS.                      00010300
010400                                                                  00010400
010500     SELECT REPORT-FILE  ASSIGN TO APBKRPT                        00010500
010600         FILE STATUS  IS  WS-REPORT-STATUS.                       00010600
010700                                                                  00010700
010800****************************************************************  00010800
010900 DATA DIVISION.                                                   00010900
011000 FILE SECTION.                                                    00011000
011100                                                                  00011100
011200 FD  FILE-LIST-FILE                                               00011200
011300     RECORDING MODE IS V.                                         00011300
011400 01  FILE-LIST-REC              PIC X(60).                        00011400
011500                                                                  00011500
011600 FD  JOBCTL-FILE                                                  00011600
011700     RECORDING MODE IS F.                                         00011700
011800 COPY APJOBCCP REPLACING ==:TAG:== BY ==FD==.                     00011800
011900                                                                  00011900
012000 FD  MASTER-FILE                                                  00012000
012100     RECORDING MODE IS F.                                         00012100
012200 COPY APMSTRCP REPLACING ==:TAG:== BY ==FD==.                     00012200
012300                                                                  00012300
012400 FD  ESTIMATE-FILE                                                00012400
012500     RECORDING MODE IS V.                                         00012500
012600 01  ESTIMATE-REC                PIC X(80).                       00012600
012700                                                                  00012700
012800 FD  REPORT-FILE                                                  00012800
012900     RECORDING MODE IS F.                                         00012900
013000 01  REPORT-RECORD               PIC X(132).                      00013000
013100                                                                  00013100
013200****************************************************************  00013200
013300 WORKING-STORAGE SECTION.                                         00013300
013400****************************************************************  00013400
013500*                                                                 00013500
013600 01  SYSTEM-DATE-AND-TIME.                                        00013600
013700     05  WS-CURRENT-DATE.                                         00013700
013800         10  WS-CUR-YY           PIC 9(2).                        00013800
013900         10  WS-CUR-MM           PIC 9(2).                        00013900
014000         10  WS-CUR-DD           PIC 9(2).                        00014000
014100     05  WS-CURRENT-TIME.                                         00014100
014200         10  WS-CUR-HH           PIC 9(2).                        00014200
014300         10  WS-CUR-MIN          PIC 9(2).                        00014300
014400         10  WS-CUR-SEC          PIC 9(2).                        00014400
014500         10  WS-CUR-HNDSEC       PIC 9(2).                        00014500
014600*                                                                 00014600
014700*                                                                 00014700
014800*    FILE-STATUS, EOF, AND ADMISSION/CONTROL SWITCHES ARE CARRIED 00014800
014900*    AT THE 77 LEVEL PER SHOP CONVENTION, NOT BURIED IN A 05-GROUP00014900
015000 77  WS-FILELIST-STATUS          PIC X(2)  VALUE SPACES.          00015000
015100 77  WS-JOBCTL-STATUS            PIC X(2)  VALUE SPACES.          00015100
015200 77  WS-MASTER-STATUS            PIC X(2)  VALUE SPACES.          00015200
015300 77  WS-ESTFILE-STATUS           PIC X(2)  VALUE SPACES.          00015300
015400 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.          00015400
015500 77  WS-FILELIST-EOF             PIC X     VALUE 'N'.             00015500
015600 77  WS-JOBSCAN-EOF              PIC X     VALUE 'N'.             00015600
015700 77  WS-PURGE-EOF                PIC X     VALUE 'N'.             00015700
015800 77  WS-ESTFILE-EOF              PIC X     VALUE 'N'.             00015800
015900 77  WS-ADMIT-SW                 PIC X     VALUE 'Y'.             00015900
016000     88  WS-ADMIT-OK                 VALUE 'Y'.                   00016000
016100 77  WS-ACTIVE-JOB-SW            PIC X     VALUE 'N'.             00016100
016200     88  WS-ACTIVE-JOB-FOUND         VALUE 'Y'.                   00016200
016300 77  WS-JOBFAIL-SW               PIC X     VALUE 'N'.             00016300
016400     88  WS-JOB-HAS-FAILED           VALUE 'Y'.                   00016400
016500 77  WS-ESTIMATE-ANY-SW          PIC X     VALUE 'N'.             00016500
016600     88  WS-ESTIMATE-ANY-FOUND       VALUE 'Y'.                   00016600
016700 77  WS-JOBREC-WRITTEN-SW        PIC X     VALUE 'N'.             00016700
016800 77  WS-RESET-NOTFOUND-SW        PIC X     VALUE 'N'.             00016800
016900                                                                  00016900
017000 01  WS-FIELDS.                                                   00017000
017100     05  WS-REJECT-MESSAGE       PIC X(60) VALUE SPACES.          00017100
017200     05  WS-DIAG-CODE            PIC X(2)  VALUE SPACES.          00017200
017300     05  WS-DIAG-CODE-N REDEFINES WS-DIAG-CODE                    00017300
017400                                  PIC S9(3) COMP-3.               00017400
017500     05  WS-FILE-COUNT           PIC S9(4) COMP     VALUE 0.      00017500
017600     05  WS-FNT-IX               PIC S9(4) COMP     VALUE 0.      00017600
017700     05  WS-SEQ-COUNTER          PIC S9(4) COMP     VALUE 0.      00017700
017800     05  WS-SEQ-DISPLAY          PIC 9(4)           VALUE 0.      00017800
017900     05  WS-FILE-LINE-COUNT      PIC S9(9) COMP     VALUE 0.      00017900
018000     05  WS-ONE-FILE-ESTIMATE    PIC S9(9) COMP-3   VALUE 0.      00018000
018100     05  WS-PRE-PURGE-COUNT      PIC S9(9) COMP-3   VALUE 0.      00018100
018200     05  WS-EST-ASSIGN           PIC X(60) VALUE SPACES.          00018200
018300     05  WS-RESOLVE-INPUT        PIC X(60) VALUE SPACES.          00018300
018400     05  WS-CALL-FILE-NAME       PIC X(60) VALUE SPACES.          00018400
018500     05  WS-NEW-JOB-ID           PIC X(36) VALUE SPACES.          00018500
018600     05  WS-RESET-JOB-ID         PIC X(36) VALUE SPACES.          00018600
018700     05  WS-CALL-JOB-ID          PIC X(36) VALUE SPACES.          00018700
018800*                                                                 00018800
018900 01  WS-PRE-FILE-SNAPSHOT.                                        00018900
019000     05  WS-SNAP-PROCESSED       PIC S9(9) COMP-3   VALUE 0.      00019000
019100     05  WS-SNAP-INSERTED        PIC S9(9) COMP-3   VALUE 0.      00019100
019200     05  WS-SNAP-DUPLICATE       PIC S9(9) COMP-3   VALUE 0.      00019200
019300     05  WS-SNAP-INVALID         PIC S9(9) COMP-3   VALUE 0.      00019300
019400*                                                                 00019400
019500 01  WS-SYNC-TOTALS.                                              00019500
019600     05  WS-SYNC-PROCESSED       PIC S9(9) COMP-3   VALUE 0.      00019600
019700     05  WS-SYNC-INSERTED        PIC S9(9) COMP-3   VALUE 0.      00019700
019800     05  WS-SYNC-DUPLICATE       PIC S9(9) COMP-3   VALUE 0.      00019800
019900     05  WS-SYNC-INVALID         PIC S9(9) COMP-3   VALUE 0.      00019900
020000     05  WS-SYNC-DURATION        PIC S9(9) COMP-3   VALUE 0.      00020000
020100*                                                                 00020100
020200 01  WS-FILE-NAME-TABLE.                                          00020200
020300     05  WS-FILE-NAME-ENTRY OCCURS 50 TIMES                       00020300
020400                             INDEXED BY WS-FNX-IX                 00020400
020500                                  PIC X(60).                      00020500
020600*                                                                 00020600
020700 COPY APJOBCCP REPLACING ==:TAG:== BY ==JB==.                     00020700
020800*                                                                 00020800
020900 COPY APFILRCP REPLACING ==:TAG:== BY ==FR==.                     00020900
021000*                                                                 00021000
021100 01  FILLER-PADDING              PIC X(01) VALUE SPACE.           00021100
021200*                                                                 00021200
021300*        *******************                                      00021300
021400*            report lines                                         00021400
021500*        *******************                                      00021500
021600 01  RPT-HEADER1.                                                 00021600
021700     05  FILLER                 PIC X(30)                         00021700
021800               VALUE 'ACCOUNT/PRODUCT BULK LOAD RPT'.             00021800
021900     05  FILLER                 PIC X(9) VALUE '  JOB ID:'.       00021900
022000     05  RPT-JOB-ID             PIC X(36) VALUE SPACES.           00022000
022100     05  FILLER                 PIC X(7)  VALUE '  DATE:'.        00022100
022200     05  RPT-MM                 PIC 99.                           00022200
022300     05  FILLER                 PIC X     VALUE '/'.              00022300
022400     05  RPT-DD                 PIC 99.                           00022400
022500     05  FILLER                 PIC X     VALUE '/'.              00022500
022600     05  RPT-YY                 PIC 99.                           00022600
022700     05  FILLER                 PIC X(40) VALUE SPACES.           00022700
022800 01  RPT-STATS-HDR1.                                              00022800
022900     05  FILLER PIC X(33) VALUE 'FILE NAME'.                      00022900
023000     05  FILLER PIC X(9)  VALUE 'STATUS'.                         00023000
023100     05  FILLER PIC X(10) VALUE '     TOTAL'.                     00023100
023200     05  FILLER PIC X(10) VALUE '       INS'.                     00023200
023300     05  FILLER PIC X(10) VALUE '      DUPE'.                     00023300
023400     05  FILLER PIC X(10) VALUE '     INVAL'.                     00023400
023500     05  FILLER PIC X(50) VALUE SPACES.                           00023500
023600 01  RPT-STATS-HDR2.                                              00023600
023700     05  FILLER PIC X(60) VALUE                                   00023700
023800         '------------------------------------------------------'.00023800
023900     05  FILLER PIC X(72) VALUE SPACES.                           00023900
024000 01  RPT-FILE-DETAIL.                                             00024000
024100     05  RPT-FD-FILE-NAME        PIC X(40).                       00024100
024200     05  FILLER                  PIC X(2) VALUE SPACES.           00024200
024300     05  RPT-FD-STATUS           PIC X(9).                        00024300
024400     05  FILLER                  PIC X(2) VALUE SPACES.           00024400
024500     05  RPT-FD-TOTAL            PIC ZZZ,ZZZ,ZZ9.                 00024500
024600     05  FILLER                  PIC X(2) VALUE SPACES.           00024600
024700     05  RPT-FD-INSERTED         PIC ZZZ,ZZZ,ZZ9.                 00024700
024800     05  FILLER                  PIC X(2) VALUE SPACES.           00024800
024900     05  RPT-FD-DUPLICATE        PIC ZZZ,ZZZ,ZZ9.                 00024900
025000     05  FILLER                  PIC X(2) VALUE SPACES.           00025000
025100     05  RPT-FD-INVALID          PIC ZZZ,ZZZ,ZZ9.                 00025100
025200     05  FILLER                  PIC X(23) VALUE SPACES.          00025200
025300 01  RPT-GRAND-TOTAL.                                             00025300
025400     05  FILLER                  PIC X(14) VALUE 'GRAND TOTALS: '.00025400
025500     05  RPT-GT-STATUS           PIC X(11) VALUE SPACES.          00025500
025600     05  FILLER                  PIC X(17) VALUE SPACES.          00025600
025700     05  RPT-GT-PROCESSED        PIC ZZZ,ZZZ,ZZ9.                 00025700
025800     05  FILLER                  PIC X(2)  VALUE SPACES.          00025800
025900     05  RPT-GT-INSERTED         PIC ZZZ,ZZZ,ZZ9.                 00025900
026000     05  FILLER                  PIC X(2)  VALUE SPACES.          00026000
026100     05  RPT-GT-DUPLICATE        PIC ZZZ,ZZZ,ZZ9.                 00026100
026200     05  FILLER                  PIC X(2)  VALUE SPACES.          00026200
026300     05  RPT-GT-INVALID          PIC ZZZ,ZZZ,ZZ9.                 00026300
026400     05  FILLER                  PIC X(51) VALUE SPACES.          00026400
026500                                                                  00026500
026600****************************************************************  00026600
026700 PROCEDURE DIVISION.                                              00026700
026800****************************************************************  00026800
026900                                                                  00026900
027000 000-MAIN.                                                        00027000
027100     ACCEPT WS-CURRENT-DATE FROM DATE.                            00027100
027200     ACCEPT WS-CURRENT-TIME FROM TIME.                            00027200
027300     PERFORM 100-OPEN-FILES THRU 100-EXIT.                        00027300
027400     IF WS-ADMIT-OK                                               00027400
027500         PERFORM 050-SELECT-RUN-MODE THRU 050-EXIT                00027500
027600     ELSE                                                         00027600
027700         DISPLAY 'APBULK1 - UNABLE TO OPEN REQUIRED FILES.'       00027700
027800     END-IF.                                                      00027800
027900     PERFORM 190-CLOSE-FILES THRU 190-EXIT.                       00027900
028000     GOBACK.                                                      00028000
028100                                                                  00028100
028200 050-SELECT-RUN-MODE.                                             00028200
028300     IF WS-RESET-MODE-ON                                          00028300
028400         PERFORM 850-RESET-JOB THRU 850-EXIT                      00028400
028500     ELSE                                                         00028500
028600         PERFORM 200-VALIDATE-FILE-LIST THRU 200-EXIT             00028600
028700         IF WS-ADMIT-OK AND WS-SYNC-MODE-OFF                      00028700
028800             PERFORM 210-CHECK-JOB-ACTIVE THRU 210-EXIT           00028800
028900         END-IF                                                   00028900
029000         IF WS-ADMIT-OK                                           00029000
029100             IF WS-SYNC-MODE-ON                                   00029100
029200                 PERFORM 800-RUN-SYNCHRONOUS-MODE THRU 800-EXIT   00029200
029300             ELSE                                                 00029300
029400                 PERFORM 060-RUN-NORMAL-JOB THRU 060-EXIT         00029400
029500             END-IF                                               00029500
029600         ELSE                                                     00029600
029700             DISPLAY 'APBULK1 - RUN REJECTED - ' WS-REJECT-MESSAGE00029700
029800         END-IF                                                   00029800
029900     END-IF.                                                      00029900
030000 050-EXIT.                                                        00030000
030100     EXIT.                                                        00030100
030200                                                                  00030200
030300 060-RUN-NORMAL-JOB.                                              00030300
030400     PERFORM 300-CREATE-JOB-RECORD THRU 300-EXIT.                 00030400
030500     PERFORM 400-ESTIMATE-TOTAL-RECORDS THRU 400-EXIT.            00030500
030600     PERFORM 450-START-JOB-RUNNING THRU 450-EXIT.                 00030600
030700     IF JB-DELETE-EXISTING                                        00030700
030800         PERFORM 500-PURGE-MASTER-STORE THRU 500-EXIT             00030800
030900     END-IF.                                                      00030900
031000     PERFORM 600-PROCESS-ALL-FILES THRU 600-EXIT.                 00031000
031100     IF WS-JOB-HAS-FAILED                                         00031100
031200         PERFORM 750-COMPLETE-JOB-FAILED THRU 750-EXIT            00031200
031300     ELSE                                                         00031300
031400         PERFORM 700-COMPLETE-JOB-SUCCESS THRU 700-EXIT           00031400
031500     END-IF.                                                      00031500
031600     PERFORM 900-REPORT-JOB-TOTALS THRU 900-EXIT.                 00031600
031700 060-EXIT.                                                        00031700
031800     EXIT.                                                        00031800
031900                                                                  00031900
032000 100-OPEN-FILES.                                                  00032000
032100     OPEN INPUT  FILE-LIST-FILE.                                  00032100
032200     OPEN I-O    JOBCTL-FILE.                                     00032200
032300     OPEN I-O    MASTER-FILE.                                     00032300
032400     OPEN OUTPUT REPORT-FILE.                                     00032400
032500     IF WS-FILELIST-STATUS NOT = '00'                             00032500
032600         DISPLAY 'APBULK1 - ERROR OPENING FILE LIST. RC: '        00032600
032700                  WS-FILELIST-STATUS                              00032700
032800         MOVE 'N' TO WS-ADMIT-SW                                  00032800
032900     END-IF.                                                      00032900
033000     IF WS-JOBCTL-STATUS NOT = '00'                               00033000
033100         DISPLAY 'APBULK1 - ERROR OPENING JOB CONTROL FILE. RC: ' 00033100
033200                  WS-JOBCTL-STATUS                                00033200
033300         MOVE 'N' TO WS-ADMIT-SW                                  00033300
033400     END-IF.                                                      00033400
033500     IF WS-MASTER-STATUS NOT = '00'                               00033500
033600         DISPLAY 'APBULK1 - ERROR OPENING MASTER FILE. RC: '      00033600
033700                  WS-MASTER-STATUS                                00033700
033800         MOVE 'N' TO WS-ADMIT-SW                                  00033800
033900     END-IF.                                                      00033900
034000 100-EXIT.                                                        00034000
034100     EXIT.                                                        00034100
034200                                                                  00034200
034300 190-CLOSE-FILES.                                                 00034300
034400     CLOSE FILE-LIST-FILE.                                        00034400
034500     CLOSE JOBCTL-FILE.                                           00034500
034600     CLOSE MASTER-FILE.                                           00034600
034700     CLOSE REPORT-FILE.                                           00034700
034800 190-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000                                                                  00035000
035100 200-VALIDATE-FILE-LIST.                                          00035100
035200     MOVE 0   TO WS-FILE-COUNT.                                   00035200
035300     MOVE 'N' TO WS-FILELIST-EOF.                                 00035300
035400     PERFORM 205-READ-ONE-FILE-NAME THRU 205-EXIT                 00035400
035500             UNTIL WS-FILELIST-EOF = 'Y'.                         00035500
035600     IF WS-FILE-COUNT = 0 AND WS-SYNC-MODE-OFF                    00035600
035700         MOVE 'N' TO WS-ADMIT-SW                                  00035700
035800         MOVE 'AT LEAST ONE FILE IS REQUIRED FOR INGESTION'       00035800
035900                  TO WS-REJECT-MESSAGE                            00035900
036000     END-IF.                                                      00036000
036100 200-EXIT.                                                        00036100
036200     EXIT.                                                        00036200
036300                                                                  00036300
036400 205-READ-ONE-FILE-NAME.                                          00036400
036500     READ FILE-LIST-FILE INTO FILE-LIST-REC                       00036500
036600         AT END                                                   00036600
036700             MOVE 'Y' TO WS-FILELIST-EOF                          00036700
036800         NOT AT END                                               00036800
036900             IF FILE-LIST-REC NOT = SPACES AND WS-FILE-COUNT < 50 00036900
037000                 ADD 1 TO WS-FILE-COUNT                           00037000
037100                 MOVE FILE-LIST-REC                               00037100
037200                      TO WS-FILE-NAME-ENTRY(WS-FILE-COUNT)        00037200
037300             END-IF                                               00037300
037400     END-READ.                                                    00037400
037500 205-EXIT.                                                        00037500
037600     EXIT.                                                        00037600
037700                                                                  00037700
037800 210-CHECK-JOB-ACTIVE.                                            00037800
037900     MOVE LOW-VALUES TO FD-JOB-ID.                                00037900
038000     MOVE 'N' TO WS-JOBSCAN-EOF.                                  00038000
038100     START JOBCTL-FILE KEY IS NOT LESS THAN FD-JOB-ID             00038100
038200         INVALID KEY MOVE 'Y' TO WS-JOBSCAN-EOF                   00038200
038300     END-START.                                                   00038300
038400     PERFORM 215-SCAN-NEXT-JOB THRU 215-EXIT                      00038400
038500             UNTIL WS-JOBSCAN-EOF = 'Y' OR WS-ACTIVE-JOB-FOUND.   00038500
038600     IF WS-ACTIVE-JOB-FOUND                                       00038600
038700         MOVE 'N' TO WS-ADMIT-SW                                  00038700
038800         MOVE 'AN INGESTION JOB IS ALREADY RUNNING'               00038800
038900                  TO WS-REJECT-MESSAGE                            00038900
039000     END-IF.                                                      00039000
039100 210-EXIT.                                                        00039100
039200     EXIT.                                                        00039200
039300                                                                  00039300
039400 215-SCAN-NEXT-JOB.                                               00039400
039500     READ JOBCTL-FILE NEXT RECORD                                 00039500
039600         AT END                                                   00039600
039700             MOVE 'Y' TO WS-JOBSCAN-EOF                           00039700
039800         NOT AT END                                               00039800
039900             IF FD-JOB-PENDING OR FD-JOB-RUNNING                  00039900
040000                 MOVE 'Y' TO WS-ACTIVE-JOB-SW                     00040000
040100             END-IF                                               00040100
040200     END-READ.                                                    00040200
040300 215-EXIT.                                                        00040300
040400     EXIT.                                                        00040400
040500                                                                  00040500
040600 220-RESOLVE-FILE-NAME.                                           00040600
040700     IF WS-RESOLVE-INPUT = SPACES                                 00040700
040800         MOVE 'unknown' TO WS-CALL-FILE-NAME                      00040800
040900     ELSE                                                         00040900
041000         MOVE WS-RESOLVE-INPUT TO WS-CALL-FILE-NAME               00041000
041100     END-IF.                                                      00041100
041200 220-EXIT.                                                        00041200
041300     EXIT.                                                        00041300
041400                                                                  00041400
041500 300-CREATE-JOB-RECORD.                                           00041500
041600     PERFORM 960-GENERATE-JOB-ID THRU 960-EXIT.                   00041600
041700     MOVE SPACES      TO JB-JOB-CONTROL-REC.                      00041700
041800     MOVE WS-NEW-JOB-ID TO JB-JOB-ID.                             00041800
041900     MOVE 'PENDING'   TO JB-JOB-STATUS.                           00041900
042000     MOVE 0 TO JB-TOTAL-RECORDS     JB-INSERTED-RECORDS           00042000
042100               JB-DUPLICATE-RECORDS JB-INVALID-RECORDS            00042100
042200               JB-PROCESSED-RECORDS JB-DELETED-RECORDS            00042200
042300               JB-PROGRESS-PERCENT.                               00042300
042400     MOVE -1 TO JB-TOTAL-RECORDS-ESTIMATE.                        00042400
042500     IF WS-DELETE-EXISTING-ON                                     00042500
042600         MOVE 'Y' TO JB-DELETE-EXISTING-FLAG                      00042600
042700     ELSE                                                         00042700
042800         MOVE 'N' TO JB-DELETE-EXISTING-FLAG                      00042800
042900     END-IF.                                                      00042900
043000     MOVE WS-FILE-COUNT TO JB-FILE-COUNT.                         00043000
043100     MOVE WS-CUR-YY TO JB-CREATED-YY.                             00043100
043200     MOVE WS-CUR-MM TO JB-CREATED-MM.                             00043200
043300     MOVE WS-CUR-DD TO JB-CREATED-DD.                             00043300
043400     MOVE WS-CUR-HH TO JB-CREATED-TIME(1:2).                      00043400
043500     MOVE WS-CUR-MIN TO JB-CREATED-TIME(3:2).                     00043500
043600     MOVE WS-CUR-SEC TO JB-CREATED-TIME(5:2).                     00043600
043700     PERFORM 305-INIT-FILE-ENTRIES THRU 305-EXIT                  00043700
043800             VARYING JB-FILE-IX FROM 1 BY 1                       00043800
043900             UNTIL JB-FILE-IX > WS-FILE-COUNT.                    00043900
044000     PERFORM 950-WRITE-JOB-RECORD THRU 950-EXIT.                  00044000
044100 300-EXIT.                                                        00044100
044200     EXIT.                                                        00044200
044300                                                                  00044300
044400 305-INIT-FILE-ENTRIES.                                           00044400
044500     MOVE WS-FILE-NAME-ENTRY(JB-FILE-IX)                          00044500
044600                               TO JB-FE-FILE-NAME(JB-FILE-IX).    00044600
044700     MOVE 'PENDING'            TO JB-FE-FILE-STATUS(JB-FILE-IX).  00044700
044800     MOVE 0 TO JB-FE-TOTAL-RECORDS(JB-FILE-IX)                    00044800
044900               JB-FE-INSERTED-RECORDS(JB-FILE-IX)                 00044900
045000               JB-FE-DUPLICATE-RECORDS(JB-FILE-IX)                00045000
045100               JB-FE-INVALID-RECORDS(JB-FILE-IX)                  00045100
045200               JB-FE-DURATION-MILLIS(JB-FILE-IX).                 00045200
045300     MOVE SPACES TO JB-FE-ERROR-MESSAGE(JB-FILE-IX).              00045300
045400 305-EXIT.                                                        00045400
045500     EXIT.                                                        00045500
045600                                                                  00045600
045700 400-ESTIMATE-TOTAL-RECORDS.                                      00045700
045800     MOVE 0   TO WS-FILE-LINE-COUNT.                              00045800
045900     MOVE 'N' TO WS-ESTIMATE-ANY-SW.                              00045900
046000     MOVE 0   TO JB-TOTAL-RECORDS-ESTIMATE.                       00046000
046100     PERFORM 410-ESTIMATE-ONE-FILE THRU 410-EXIT                  00046100
046200             VARYING JB-FILE-IX FROM 1 BY 1                       00046200
046300             UNTIL JB-FILE-IX > JB-FILE-COUNT.                    00046300
046400     IF NOT WS-ESTIMATE-ANY-FOUND                                 00046400
046500         MOVE -1 TO JB-TOTAL-RECORDS-ESTIMATE                     00046500
046600     END-IF.                                                      00046600
046700 400-EXIT.                                                        00046700
046800     EXIT.                                                        00046800
046900                                                                  00046900
047000 410-ESTIMATE-ONE-FILE.                                           00047000
047100     MOVE JB-FE-FILE-NAME(JB-FILE-IX) TO WS-EST-ASSIGN.           00047100
047200     MOVE 0   TO WS-FILE-LINE-COUNT.                              00047200
047300     MOVE 'N' TO WS-ESTFILE-EOF.                                  00047300
047400     OPEN INPUT ESTIMATE-FILE.                                    00047400
047500     IF WS-ESTFILE-STATUS NOT = '00'                              00047500
047600         MOVE -1 TO WS-ONE-FILE-ESTIMATE                          00047600
047700     ELSE                                                         00047700
047800         PERFORM 415-COUNT-ONE-LINE THRU 415-EXIT                 00047800
047900                 UNTIL WS-ESTFILE-EOF = 'Y'                       00047900
048000         CLOSE ESTIMATE-FILE                                      00048000
048100         COMPUTE WS-ONE-FILE-ESTIMATE =                           00048100
048200                 WS-FILE-LINE-COUNT - 1                           00048200
048300         IF WS-ONE-FILE-ESTIMATE < 0                              00048300
048400             MOVE -1 TO WS-ONE-FILE-ESTIMATE                      00048400
048500         END-IF                                                   00048500
048600     END-IF.                                                      00048600
048700     IF WS-ONE-FILE-ESTIMATE > 0                                  00048700
048800         ADD WS-ONE-FILE-ESTIMATE TO JB-TOTAL-RECORDS-ESTIMATE    00048800
048900         MOVE 'Y' TO WS-ESTIMATE-ANY-SW                           00048900
049000     END-IF.                                                      00049000
049100 410-EXIT.                                                        00049100
049200     EXIT.                                                        00049200
049300                                                                  00049300
049400 415-COUNT-ONE-LINE.                                              00049400
049500     READ ESTIMATE-FILE                                           00049500
049600         AT END MOVE 'Y' TO WS-ESTFILE-EOF                        00049600
049700         NOT AT END ADD 1 TO WS-FILE-LINE-COUNT                   00049700
049800     END-READ.                                                    00049800
049900 415-EXIT.                                                        00049900
050000     EXIT.                                                        00050000
050100                                                                  00050100
050200 450-START-JOB-RUNNING.                                           00050200
050300     MOVE 'RUNNING' TO JB-JOB-STATUS.                             00050300
050400     MOVE WS-CUR-YY TO JB-STARTED-YY.                             00050400
050500     MOVE WS-CUR-MM TO JB-STARTED-MM.                             00050500
050600     MOVE WS-CUR-DD TO JB-STARTED-DD.                             00050600
050700     MOVE WS-CUR-HH TO JB-STARTED-TIME(1:2).                      00050700
050800     MOVE WS-CUR-MIN TO JB-STARTED-TIME(3:2).                     00050800
050900     MOVE WS-CUR-SEC TO JB-STARTED-TIME(5:2).                     00050900
051000     MOVE 0 TO JB-TOTAL-RECORDS     JB-INSERTED-RECORDS           00051000
051100               JB-DUPLICATE-RECORDS JB-INVALID-RECORDS            00051100
051200               JB-PROCESSED-RECORDS.                              00051200
051300     PERFORM 950-WRITE-JOB-RECORD THRU 950-EXIT.                  00051300
051400 450-EXIT.                                                        00051400
051500     EXIT.                                                        00051500
051600                                                                  00051600
051700 500-PURGE-MASTER-STORE.                                          00051700
051800     MOVE 0   TO WS-PRE-PURGE-COUNT.                              00051800
051900     MOVE 'N' TO WS-PURGE-EOF.                                    00051900
052000     MOVE LOW-VALUES TO FD-AP-KEY.                                00052000
052100     START MASTER-FILE KEY IS NOT LESS THAN FD-AP-KEY             00052100
052200         INVALID KEY MOVE 'Y' TO WS-PURGE-EOF                     00052200
052300     END-START.                                                   00052300
052400     PERFORM 510-COUNT-ONE-MASTER-REC THRU 510-EXIT               00052400
052500             UNTIL WS-PURGE-EOF = 'Y'.                            00052500
052600     CLOSE   MASTER-FILE.                                         00052600
052700     OPEN    OUTPUT MASTER-FILE.                                  00052700
052800     CLOSE   MASTER-FILE.                                         00052800
052900     OPEN    I-O MASTER-FILE.                                     00052900
053000     MOVE WS-PRE-PURGE-COUNT TO JB-DELETED-RECORDS.               00053000
053100     PERFORM 950-WRITE-JOB-RECORD THRU 950-EXIT.                  00053100
053200 500-EXIT.                                                        00053200
053300     EXIT.                                                        00053300
053400                                                                  00053400
053500 510-COUNT-ONE-MASTER-REC.                                        00053500
053600     READ MASTER-FILE NEXT RECORD                                 00053600
053700         AT END MOVE 'Y' TO WS-PURGE-EOF                          00053700
053800         NOT AT END ADD 1 TO WS-PRE-PURGE-COUNT                   00053800
053900     END-READ.                                                    00053900
054000 510-EXIT.                                                        00054000
054100     EXIT.                                                        00054100
054200                                                                  00054200
054300 600-PROCESS-ALL-FILES.                                           00054300
054400     PERFORM 610-PROCESS-ONE-FILE THRU 610-EXIT                   00054400
054500             VARYING JB-FILE-IX FROM 1 BY 1                       00054500
054600             UNTIL JB-FILE-IX > JB-FILE-COUNT                     00054600
054700                OR WS-JOB-HAS-FAILED.                             00054700
054800 600-EXIT.                                                        00054800
054900     EXIT.                                                        00054900
055000                                                                  00055000
055100 610-PROCESS-ONE-FILE.                                            00055100
055200     MOVE JB-PROCESSED-RECORDS  TO WS-SNAP-PROCESSED.             00055200
055300     MOVE JB-INSERTED-RECORDS   TO WS-SNAP-INSERTED.              00055300
055400     MOVE JB-DUPLICATE-RECORDS  TO WS-SNAP-DUPLICATE.             00055400
055500     MOVE JB-INVALID-RECORDS    TO WS-SNAP-INVALID.               00055500
055600     MOVE JB-FE-FILE-NAME(JB-FILE-IX) TO WS-RESOLVE-INPUT.        00055600
055700     PERFORM 220-RESOLVE-FILE-NAME THRU 220-EXIT.                 00055700
055800     MOVE SPACES             TO FR-FILE-RESULT.                   00055800
055900     MOVE WS-CALL-FILE-NAME  TO FR-FILE-NAME.                     00055900
056000     MOVE 'PENDING'          TO FR-FILE-STATUS.                   00056000
056100     MOVE JB-JOB-ID          TO WS-CALL-JOB-ID.                   00056100
056200     CALL 'APCSVLD' USING WS-CALL-FILE-NAME, WS-CALL-JOB-ID,      00056200
056300                           FR-FILE-RESULT.                        00056300
056400     PERFORM 620-UPDATE-RUNNING-TOTALS THRU 620-EXIT.             00056400
056500 610-EXIT.                                                        00056500
056600     EXIT.                                                        00056600
056700                                                                  00056700
056800 620-UPDATE-RUNNING-TOTALS.                                       00056800
056900     COMPUTE JB-PROCESSED-RECORDS =                               00056900
057000             WS-SNAP-PROCESSED + FR-TOTAL-RECORDS.                00057000
057100     COMPUTE JB-INSERTED-RECORDS =                                00057100
057200             WS-SNAP-INSERTED  + FR-INSERTED-RECORDS.             00057200
057300     COMPUTE JB-DUPLICATE-RECORDS =                               00057300
057400             WS-SNAP-DUPLICATE + FR-DUPLICATE-RECORDS.            00057400
057500     COMPUTE JB-INVALID-RECORDS =                                 00057500
057600             WS-SNAP-INVALID   + FR-INVALID-RECORDS.              00057600
057700     MOVE JB-PROCESSED-RECORDS TO JB-TOTAL-RECORDS.               00057700
057800     PERFORM 630-COMPUTE-PROGRESS-PERCENT THRU 630-EXIT.          00057800
057900     IF FR-FILE-FAILED                                            00057900
058000         MOVE 'Y' TO WS-JOBFAIL-SW                                00058000
058100         MOVE FR-ERROR-MESSAGE TO JB-ERROR-MESSAGE                00058100
058200     END-IF.                                                      00058200
058300     MOVE FR-FILE-STATUS  TO JB-FE-FILE-STATUS(JB-FILE-IX).       00058300
058400     MOVE FR-TOTAL-RECORDS                                        00058400
058500                       TO JB-FE-TOTAL-RECORDS(JB-FILE-IX).        00058500
058600     MOVE FR-INSERTED-RECORDS                                     00058600
058700                       TO JB-FE-INSERTED-RECORDS(JB-FILE-IX).     00058700
058800     MOVE FR-DUPLICATE-RECORDS                                    00058800
058900                       TO JB-FE-DUPLICATE-RECORDS(JB-FILE-IX).    00058900
059000     MOVE FR-INVALID-RECORDS                                      00059000
059100                       TO JB-FE-INVALID-RECORDS(JB-FILE-IX).      00059100
059200     MOVE FR-DURATION-MILLIS                                      00059200
059300                       TO JB-FE-DURATION-MILLIS(JB-FILE-IX).      00059300
059400     MOVE FR-ERROR-MESSAGE                                        00059400
059500                       TO JB-FE-ERROR-MESSAGE(JB-FILE-IX).        00059500
059600     PERFORM 950-WRITE-JOB-RECORD THRU 950-EXIT.                  00059600
059700 620-EXIT.                                                        00059700
059800     EXIT.                                                        00059800
059900                                                                  00059900
060000 630-COMPUTE-PROGRESS-PERCENT.                                    00060000
060100     IF JB-TOTAL-RECORDS-ESTIMATE > 0                             00060100
060200         COMPUTE JB-PROGRESS-PERCENT ROUNDED =                    00060200
060300                 JB-PROCESSED-RECORDS * 100                       00060300
060400                    / JB-TOTAL-RECORDS-ESTIMATE                   00060400
060500         IF JB-PROGRESS-PERCENT > 100                             00060500
060600             MOVE 100 TO JB-PROGRESS-PERCENT                      00060600
060700         END-IF                                                   00060700
060800     END-IF.                                                      00060800
060900 630-EXIT.                                                        00060900
061000     EXIT.                                                        00061000
061100                                                                  00061100
061200 700-COMPLETE-JOB-SUCCESS.                                        00061200
061300     MOVE 'SUCCEEDED' TO JB-JOB-STATUS.                           00061300
061400     MOVE JB-PROCESSED-RECORDS TO JB-TOTAL-RECORDS.               00061400
061500     MOVE 100 TO JB-PROGRESS-PERCENT.                             00061500
061600     IF JB-TOTAL-RECORDS-ESTIMATE = -1                            00061600
061700         MOVE JB-TOTAL-RECORDS TO JB-TOTAL-RECORDS-ESTIMATE       00061700
061800     END-IF.                                                      00061800
061900     MOVE WS-CUR-YY TO JB-COMPLETED-YY.                           00061900
062000     MOVE WS-CUR-MM TO JB-COMPLETED-MM.                           00062000
062100     MOVE WS-CUR-DD TO JB-COMPLETED-DD.                           00062100
062200     MOVE WS-CUR-HH TO JB-COMPLETED-TIME(1:2).                    00062200
062300     MOVE WS-CUR-MIN TO JB-COMPLETED-TIME(3:2).                   00062300
062400     MOVE WS-CUR-SEC TO JB-COMPLETED-TIME(5:2).                   00062400
062500     PERFORM 950-WRITE-JOB-RECORD THRU 950-EXIT.                  00062500
062600 700-EXIT.                                                        00062600
062700     EXIT.                                                        00062700
062800                                                                  00062800
062900 750-COMPLETE-JOB-FAILED.                                         00062900
063000     MOVE 'FAILED' TO JB-JOB-STATUS.                              00063000
063100     MOVE WS-CUR-YY TO JB-COMPLETED-YY.                           00063100
063200     MOVE WS-CUR-MM TO JB-COMPLETED-MM.                           00063200
063300     MOVE WS-CUR-DD TO JB-COMPLETED-DD.                           00063300
063400     MOVE WS-CUR-HH TO JB-COMPLETED-TIME(1:2).                    00063400
063500     MOVE WS-CUR-MIN TO JB-COMPLETED-TIME(3:2).                   00063500
063600     MOVE WS-CUR-SEC TO JB-COMPLETED-TIME(5:2).                   00063600
063700     PERFORM 950-WRITE-JOB-RECORD THRU 950-EXIT.                  00063700
063800 750-EXIT.                                                        00063800
063900     EXIT.                                                        00063900
064000                                                                  00064000
064100 800-RUN-SYNCHRONOUS-MODE.                                        00064100
064200     MOVE 0 TO WS-SYNC-PROCESSED WS-SYNC-INSERTED                 00064200
064300               WS-SYNC-DUPLICATE WS-SYNC-INVALID                  00064300
064400               WS-SYNC-DURATION.                                  00064400
064500     PERFORM 810-RUN-ONE-SYNC-FILE THRU 810-EXIT                  00064500
064600             VARYING WS-FNT-IX FROM 1 BY 1                        00064600
064700             UNTIL WS-FNT-IX > WS-FILE-COUNT.                     00064700
064800     PERFORM 900-REPORT-JOB-TOTALS THRU 900-EXIT.                 00064800
064900 800-EXIT.                                                        00064900
065000     EXIT.                                                        00065000
065100                                                                  00065100
065200 810-RUN-ONE-SYNC-FILE.                                           00065200
065300     MOVE WS-FILE-NAME-ENTRY(WS-FNT-IX) TO WS-RESOLVE-INPUT.      00065300
065400     PERFORM 220-RESOLVE-FILE-NAME THRU 220-EXIT.                 00065400
065500     MOVE SPACES            TO FR-FILE-RESULT.                    00065500
065600     MOVE WS-CALL-FILE-NAME TO FR-FILE-NAME.                      00065600
065700*    SYNCHRONOUS MODE WRITES NO JOB RECORD, SO THE MASTER ROWS IT 00065700
065800*    LOADS CARRY THIS FIXED MARKER RATHER THAN A REAL JOB ID.     00065800
065900     MOVE 'SYNCHRONOUS-NO-JOB-RECORD'   TO WS-CALL-JOB-ID.        00065900
066000     CALL 'APCSVLD' USING WS-CALL-FILE-NAME, WS-CALL-JOB-ID,      00066000
066100                           FR-FILE-RESULT.                        00066100
066200     ADD FR-TOTAL-RECORDS     TO WS-SYNC-PROCESSED.               00066200
066300     ADD FR-INSERTED-RECORDS  TO WS-SYNC-INSERTED.                00066300
066400     ADD FR-DUPLICATE-RECORDS TO WS-SYNC-DUPLICATE.               00066400
066500     ADD FR-INVALID-RECORDS   TO WS-SYNC-INVALID.                 00066500
066600     ADD FR-DURATION-MILLIS   TO WS-SYNC-DURATION.                00066600
066700     PERFORM 820-WRITE-SYNC-DETAIL THRU 820-EXIT.                 00066700
066800 810-EXIT.                                                        00066800
066900     EXIT.                                                        00066900
067000                                                                  00067000
067100 820-WRITE-SYNC-DETAIL.                                           00067100
067200     MOVE FR-FILE-NAME         TO RPT-FD-FILE-NAME.               00067200
067300     MOVE FR-FILE-STATUS       TO RPT-FD-STATUS.                  00067300
067400     MOVE FR-TOTAL-RECORDS     TO RPT-FD-TOTAL.                   00067400
067500     MOVE FR-INSERTED-RECORDS  TO RPT-FD-INSERTED.                00067500
067600     MOVE FR-DUPLICATE-RECORDS TO RPT-FD-DUPLICATE.               00067600
067700     MOVE FR-INVALID-RECORDS   TO RPT-FD-INVALID.                 00067700
067800     WRITE REPORT-RECORD FROM RPT-FILE-DETAIL.                    00067800
067900 820-EXIT.                                                        00067900
068000     EXIT.                                                        00068000
068100                                                                  00068100
068200 850-RESET-JOB.                                                   00068200
068300     READ FILE-LIST-FILE INTO FILE-LIST-REC                       00068300
068400         AT END MOVE SPACES TO WS-RESET-JOB-ID                    00068400
068500         NOT AT END MOVE FILE-LIST-REC(1:36) TO WS-RESET-JOB-ID   00068500
068600     END-READ.                                                    00068600
068700     MOVE WS-RESET-JOB-ID TO FD-JOB-ID.                           00068700
068800     MOVE 'N' TO WS-RESET-NOTFOUND-SW.                            00068800
068900     READ JOBCTL-FILE                                             00068900
069000         INVALID KEY MOVE 'Y' TO WS-RESET-NOTFOUND-SW             00069000
069100     END-READ.                                                    00069100
069200     IF WS-RESET-NOTFOUND-SW = 'Y'                                00069200
069300         DISPLAY 'APBULK1 - RESET: JOB NOT FOUND - '              00069300
069400                  WS-RESET-JOB-ID                                 00069400
069500     ELSE                                                         00069500
069600         MOVE 'PENDING' TO FD-JOB-STATUS.                         00069600
069700         MOVE 0 TO FD-TOTAL-RECORDS     FD-INSERTED-RECORDS       00069700
069800                   FD-DUPLICATE-RECORDS FD-INVALID-RECORDS        00069800
069900                   FD-PROCESSED-RECORDS FD-DELETED-RECORDS        00069900
070000                   FD-PROGRESS-PERCENT.                           00070000
070100         MOVE -1 TO FD-TOTAL-RECORDS-ESTIMATE.                    00070100
070200         MOVE 'N' TO FD-DELETE-EXISTING-FLAG.                     00070200
070300         MOVE SPACES TO FD-ERROR-MESSAGE.                         00070300
070400         MOVE 0 TO FD-STARTED-DATE-N FD-COMPLETED-DATE-N          00070400
070500                   FD-STARTED-TIME   FD-COMPLETED-TIME.           00070500
070600         MOVE 0 TO FD-FILE-COUNT.                                 00070600
070700         PERFORM 855-CLEAR-FILE-ENTRY THRU 855-EXIT               00070700
070800                 VARYING FD-FILE-IX FROM 1 BY 1                   00070800
070900                 UNTIL FD-FILE-IX > 50.                           00070900
071000         REWRITE FD-JOB-CONTROL-REC.                              00071000
071100         DISPLAY 'APBULK1 - JOB RESET TO PENDING - '              00071100
071200                  WS-RESET-JOB-ID                                 00071200
071300     END-IF.                                                      00071300
071400 850-EXIT.                                                        00071400
071500     EXIT.                                                        00071500
071600                                                                  00071600
071700 855-CLEAR-FILE-ENTRY.                                            00071700
071800     MOVE SPACES TO FD-FE-FILE-NAME(FD-FILE-IX)                   00071800
071900                    FD-FE-FILE-STATUS(FD-FILE-IX)                 00071900
072000                    FD-FE-ERROR-MESSAGE(FD-FILE-IX).              00072000
072100     MOVE 0 TO FD-FE-TOTAL-RECORDS(FD-FILE-IX)                    00072100
072200               FD-FE-INSERTED-RECORDS(FD-FILE-IX)                 00072200
072300               FD-FE-DUPLICATE-RECORDS(FD-FILE-IX)                00072300
072400               FD-FE-INVALID-RECORDS(FD-FILE-IX)                  00072400
072500               FD-FE-DURATION-MILLIS(FD-FILE-IX).                 00072500
072600 855-EXIT.                                                        00072600
072700     EXIT.                                                        00072700
072800                                                                  00072800
072900 900-REPORT-JOB-TOTALS.                                           00072900
073000     MOVE WS-CUR-MM TO RPT-MM.                                    00073000
073100     MOVE WS-CUR-DD TO RPT-DD.                                    00073100
073200     MOVE WS-CUR-YY TO RPT-YY.                                    00073200
073300     IF WS-SYNC-MODE-OFF                                          00073300
073400         MOVE JB-JOB-ID           TO RPT-JOB-ID                   00073400
073500         WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE          00073500
073600         WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2          00073600
073700         WRITE REPORT-RECORD FROM RPT-STATS-HDR2                  00073700
073800         PERFORM 910-WRITE-FILE-DETAIL THRU 910-EXIT              00073800
073900                 VARYING JB-FILE-IX FROM 1 BY 1                   00073900
074000                 UNTIL JB-FILE-IX > JB-FILE-COUNT                 00074000
074100         MOVE JB-JOB-STATUS        TO RPT-GT-STATUS               00074100
074200         MOVE JB-PROCESSED-RECORDS TO RPT-GT-PROCESSED            00074200
074300         MOVE JB-INSERTED-RECORDS  TO RPT-GT-INSERTED             00074300
074400         MOVE JB-DUPLICATE-RECORDS TO RPT-GT-DUPLICATE            00074400
074500         MOVE JB-INVALID-RECORDS   TO RPT-GT-INVALID              00074500
074600     ELSE                                                         00074600
074700         MOVE SPACES          TO RPT-JOB-ID                       00074700
074800         WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE          00074800
074900         WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2          00074900
075000         WRITE REPORT-RECORD FROM RPT-STATS-HDR2                  00075000
075100         MOVE 'SYNCHRONOUS' TO RPT-GT-STATUS                      00075100
075200         MOVE WS-SYNC-PROCESSED  TO RPT-GT-PROCESSED              00075200
075300         MOVE WS-SYNC-INSERTED   TO RPT-GT-INSERTED               00075300
075400         MOVE WS-SYNC-DUPLICATE  TO RPT-GT-DUPLICATE              00075400
075500         MOVE WS-SYNC-INVALID    TO RPT-GT-INVALID                00075500
075600     END-IF.                                                      00075600
075700     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.            00075700
075800 900-EXIT.                                                        00075800
075900     EXIT.                                                        00075900
076000                                                                  00076000
076100 910-WRITE-FILE-DETAIL.                                           00076100
076200     MOVE JB-FE-FILE-NAME(JB-FILE-IX)    TO RPT-FD-FILE-NAME.     00076200
076300     MOVE JB-FE-FILE-STATUS(JB-FILE-IX)  TO RPT-FD-STATUS.        00076300
076400     MOVE JB-FE-TOTAL-RECORDS(JB-FILE-IX) TO RPT-FD-TOTAL.        00076400
076500     MOVE JB-FE-INSERTED-RECORDS(JB-FILE-IX)                      00076500
076600                                          TO RPT-FD-INSERTED.     00076600
076700     MOVE JB-FE-DUPLICATE-RECORDS(JB-FILE-IX)                     00076700
076800                                          TO RPT-FD-DUPLICATE.    00076800
076900     MOVE JB-FE-INVALID-RECORDS(JB-FILE-IX)                       00076900
077000                                          TO RPT-FD-INVALID.      00077000
077100     WRITE REPORT-RECORD FROM RPT-FILE-DETAIL.                    00077100
077200 910-EXIT.                                                        00077200
077300     EXIT.                                                        00077300
077400                                                                  00077400
077500 950-WRITE-JOB-RECORD.                                            00077500
077600     MOVE JB-JOB-CONTROL-REC TO FD-JOB-CONTROL-REC.               00077600
077700     IF WS-JOBREC-WRITTEN-SW = 'Y'                                00077700
077800         REWRITE FD-JOB-CONTROL-REC                               00077800
077900     ELSE                                                         00077900
078000         WRITE FD-JOB-CONTROL-REC                                 00078000
078100         MOVE 'Y' TO WS-JOBREC-WRITTEN-SW                         00078100
078200     END-IF.                                                      00078200
078300     IF WS-JOBCTL-STATUS NOT = '00'                               00078300
078400         DISPLAY 'APBULK1 - JOB CONTROL FILE I/O ERROR. RC: '     00078400
078500                  WS-JOBCTL-STATUS                                00078500
078600     END-IF.                                                      00078600
078700 950-EXIT.                                                        00078700
078800     EXIT.                                                        00078800
078900                                                                  00078900
079000 960-GENERATE-JOB-ID.                                             00079000
079100     ADD 1 TO WS-SEQ-COUNTER.                                     00079100
079200     MOVE WS-SEQ-COUNTER TO WS-SEQ-DISPLAY.                       00079200
079300     MOVE SPACES TO WS-NEW-JOB-ID.                                00079300
079400     STRING 'AP' WS-CUR-YY WS-CUR-MM WS-CUR-DD                    00079400
079500            WS-CUR-HH WS-CUR-MIN WS-CUR-SEC WS-SEQ-DISPLAY        00079500
079600         DELIMITED BY SIZE INTO WS-NEW-JOB-ID                     00079600
079700     END-STRING.                                                  00079700
079800 960-EXIT.                                                        00079800
079900     EXIT.                                                        00079900
